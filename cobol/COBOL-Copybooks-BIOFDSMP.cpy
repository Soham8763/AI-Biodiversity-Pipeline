      ******************************************************************00000100
      * NOTE:                                                           00000200
      ******************************************************************00000300
      *                                                                 00000400
      * NAME        : BIOFDSMP                                          00000500
      *                                                                 00000600
      * FUNCTION    : LAYOUT DEL TRACCIATO CAMPIONI (UNA RIGA PER OGNI  00000700
      *               CAMPIONE EDNA RACCOLTO SUL TERRITORIO)            00000800
      *                                                                 00000900
      * DESCRIZIONE : GUIDA LA SELEZIONE DEI CAMPIONI DA ELABORARE -    00001000
      *               SOLO SAMPLE-ID E' CONSULTATO DALLA LOGICA DI      00001100
      *               CALCOLO, GLI ALTRI CAMPI SONO DI CORREDO          00001200
      *                                                                 00001300
      * AUTHOR      : ENGINEERING SPA.                                  00001400
      *                                                                 00001500
      *-----------------------------------------------------------------00001600
      * STORIA AGGIORNAMENTI                                            00001700
      *-----------------------------------------------------------------00001800
      * GG/MM/AAAA  AUTORE   RICH.    DESCRIZIONE                       00001900
      * ----------  -------  -------  --------------------------------  00002000
      * 03/09/2003  DVN      BIO0002  PRIMA STESURA PER FORNITURA ARPA  00002100
      * 14/02/2005  PLC      BIO0021  AGGIUNTA COORDINATA SITO (LAT/LON)00002200
      ******************************************************************00002300
       01  SAMPLE-RECORD.                                               00002400
           05  SAMPLE-ID                  PIC X(20).                    00002500
           05  SAMPLE-SITE-NAME           PIC X(40).                    00002600
           05  SAMPLE-LATITUDE            PIC S9(03)V9(06) COMP-3.      00002700
           05  SAMPLE-LONGITUDE           PIC S9(03)V9(06) COMP-3.      00002800
           05  FILLER                     PIC X(10).                    00002900
      *=====================      END       ****************************00003000
