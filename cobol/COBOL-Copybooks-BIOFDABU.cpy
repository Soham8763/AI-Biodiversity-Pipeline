      ******************************************************************00000100
      * NOTE:                                                           00000200
      ******************************************************************00000300
      *                                                                 00000400
      * NAME        : BIOFDABU                                          00000500
      *                                                                 00000600
      * FUNCTION    : LAYOUT DEL TRACCIATO ABBONDANZA TASSONOMICA       00000700
      *               (UNA RIGA PER OGNI TAXA RILEVATO IN UN CAMPIONE   00000800
      *               PER UN DATO MARCATORE GENETICO EDNA)              00000900
      *                                                                 00001000
      * DESCRIZIONE : USATO DA BIOBT010 (METRICHE DI BIODIVERSITA') E   00001100
      *               DA BIOBT020 (MATRICE CAMPIONI X TAXA)             00001200
      *                                                                 00001300
      * AUTHOR      : ENGINEERING SPA.                                  00001400
      *                                                                 00001500
      *-----------------------------------------------------------------00001600
      * STORIA AGGIORNAMENTI                                            00001700
      *-----------------------------------------------------------------00001800
      * GG/MM/AAAA  AUTORE   RICH.    DESCRIZIONE                       00001900
      * ----------  -------  -------  --------------------------------  00002000
      * 12/05/1994  MRB      RAD0034  PRIMA STESURA (TRACCIATO SALDI    00002100
      *                               RAPPORTI DORMIENTI, POI RIUSATO)  00002200
      * 03/09/2003  DVN      BIO0002  RIADATTATO PER FORNITURA ARPA -   00002300
      *                               SISTEMA MONITORAGGIO EDNA         00002400
      * 17/11/2003  DVN      BIO0009  AGGIUNTO FATTORE CORREZIONE BIAS  00002500
      * 22/01/2004  PLC      BIO0014  RIDOTTA FILLER DI CODA            00002600
      * 09/06/1999  GBR      Y2K0007  VERIFICATO CAMPO DATA - NON USATO 00002700
      *                              IN QUESTO TRACCIATO - NESSUN CAMBIO00002800
      ******************************************************************00002900
       01  ABUND-RECORD.                                                00003000
           05  ABUND-SAMPLE-ID            PIC X(20).                    00003100
           05  ABUND-TAXON-ID             PIC 9(09).                    00003200
           05  ABUND-MARKER-TYPE          PIC X(04).                    00003300
           05  ABUND-RAW-COUNT            PIC 9(09).                    00003400
           05  ABUND-CORRECTED-COUNT      PIC S9(08)V9(04) COMP-3.      00003500
           05  ABUND-RELATIVE-ABUNDANCE   PIC S9(02)V9(06) COMP-3.      00003600
           05  ABUND-BIAS-CORR-FACTOR     PIC S9(04)V9(04) COMP-3.      00003700
           05  FILLER                     PIC X(11).                    00003800
      *=====================      END       ****************************00003900
