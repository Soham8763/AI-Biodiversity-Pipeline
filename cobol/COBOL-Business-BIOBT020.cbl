      ******************************************************************00000100
      * NOTE :                                                          00000200
      ******************************************************************00000300
      *                                                                 00000400
      * PRODOTTO : SISTEMA MONITORAGGIO BIODIVERSITA' EDNA              00000500
      *                                                                 00000600
      * FUNZIONE : COSTRUZIONE MATRICE CAMPIONI X TAXA (ABBONDANZA      00000700
      *            RELATIVA) PER CONFRONTO MULTI-CAMPIONE               00000800
      *                                                                 00000900
      * AUTORE   : ENGINEERING SPA.                                     00001000
      *                                                                 00001100
      * PROGRAMMA: BIOBT020, COBOL/BATCH                                00001200
      *                                                                 00001300
      * PLAN     : BIOOPX01                                             00001400
      *                                                                 00001500
      * INPUT    : ABBONDANZE TASSONOMICHE (IFILABU), CAMPIONI RICHIESTI00001600
      *            (IFILSMP), PARAMETRO MARCATORE (SYSIN)               00001700
      *                                                                 00001800
      * OUTPUT   : MATRICE CAMPIONI X TAXA (OFILMTX)                    00001900
      *                                                                 00002000
      *-----------------------------------------------------------------00002100
      * STORIA AGGIORNAMENTI                                            00002200
      *-----------------------------------------------------------------00002300
      * GG/MM/AAAA  AUTORE   RICH.    DESCRIZIONE                       00002400
      * ----------  -------  -------  --------------------------------  00002500
      * 12/05/1994  MRB      RAD0034  PRIMA STESURA - PILOTA ESTINZIONI 00002600
      *                               (RIUSATO POI COME BASE BATCH)     00002700
      * 11/03/2004  PLC      BIO0018  RIADATTATO DA RADBT013/ACZ019CX - 00002800
      *                               MATRICE CAMPIONI X TAXA PER LA    00002900
      *                               FORNITURA ARPA                    00003000
      * 09/06/1999  GBR      Y2K0007  VERIFICATO CAMPO ANNO SU 4 CIFRE -00003100
      *                               NESSUN CAMBIO RICHIESTO IN QUESTO 00003200
      *                               PROGRAMMA                         00003300
      * 19/05/2006  DVN      BIO0033  INNALZATO LIMITE TAXA A 200 PER   00003400
      *                               CAMPAGNE DI MONITORAGGIO ESTESE   00003500
      * 07/02/2009  SFN      BIO0044  MATRICE ORA SCRITTA DENSA (ANCHE  00003600
      *                               LE CELLE A ZERO), COME DA         00003700
      *                               RICHIESTA LABORATORIO ANALISI     00003800
      ******************************************************************00003900
       IDENTIFICATION DIVISION.                                         00004000
       PROGRAM-ID. BIOBT020.                                            00004100
       AUTHOR. P. LOCATELLI.                                            00004200
       INSTALLATION. ENGINEERING SPA - CED MILANO.                      00004300
       DATE-WRITTEN. 12/05/1994.                                        00004400
       DATE-COMPILED.                                                   00004500
       SECURITY. RISERVATO USO INTERNO - RETE ARPA.                     00004600
      ******************************************************************00004700
       ENVIRONMENT DIVISION.                                            00004800
       CONFIGURATION SECTION.                                           00004900
       SOURCE-COMPUTER. IBM-3090.                                       00005000
       OBJECT-COMPUTER. IBM-3090.                                       00005100
      *-----------------------------------------------------------------00005200
       INPUT-OUTPUT SECTION.                                            00005300
       FILE-CONTROL.                                                    00005400
      *                                  - ABBONDANZE   INPUT           00005500
           SELECT  IFILABU       ASSIGN    TO IFILABU                   00005600
                                 FILE STATUS IS WS-FS-IFILABU.          00005700
      *                                  - CAMPIONI     INPUT           00005800
           SELECT  IFILSMP       ASSIGN    TO IFILSMP                   00005900
                                 FILE STATUS IS WS-FS-IFILSMP.          00006000
      *                                  - MATRICE      OUTPUT          00006100
           SELECT  OFILMTX       ASSIGN    TO OFILMTX                   00006200
                                 FILE STATUS IS WS-FS-OFILMTX.          00006300
      ******************************************************************00006400
       DATA DIVISION.                                                   00006500
       FILE SECTION.                                                    00006600
       FD  IFILABU                                                      00006700
           LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006800
       01  REC-IFILABU                  PIC  X(0070).                   00006900
       FD  IFILSMP                                                      00007000
           LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00007100
       01  REC-IFILSMP                  PIC  X(0080).                   00007200
       FD  OFILMTX                                                      00007300
           LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00007400
       01  REC-OFILMTX                  PIC  X(0044).                   00007500
      *-----------------------------------------------------------------00007600
       WORKING-STORAGE SECTION.                                         00007700
       77  WK-BIOBT020                  PIC X(08) VALUE 'BIOBT020'.     00007800
      *                                  - COPY TRACCIATO ABBONDANZE    00007900
           COPY BIOFDABU.                                               00008000
      *                                  - COPY TRACCIATO CAMPIONI      00008100
           COPY BIOFDSMP.                                               00008200
      *                                  - COPY TRACCIATO MATRICE       00008300
           COPY BIOFDMTX.                                               00008400
      *                                  - PARAMETRO DI RUN (SYSIN)     00008500
       01  WS-PARM-AREA.                                                00008600
           05  WS-PARM-MARKER-TYPE       PIC X(04).                     00008700
           05  FILLER                    PIC X(16).                     00008800
       01  WS-PARM-AREA-R  REDEFINES                                    00008900
           WS-PARM-AREA                 PIC X(20).                      00009000
      *                                  - TABELLA CAMPIONI RICHIESTI   00009100
       01  TAB-CAMPIONI.                                                00009200
           05  TAB-CAMP-RIGA  OCCURS 0050 TIMES                         00009300
                               INDEXED BY IDX-CAMP.                     00009400
               10  TAB-CAMP-ID           PIC X(20).                     00009500
               10  FILLER                PIC X(01).                     00009600
      *                              - TABELLA COLONNE TAXA (ORDINATA)  00009700
       01  TAB-TAXA.                                                    00009800
           05  TAB-TAX-COL    OCCURS 0200 TIMES                         00009900
                               INDEXED BY IDX-TAX.                      00010000
               10  TAB-TAX-ID            PIC 9(09) VALUE 999999999.     00010100
               10  FILLER                PIC X(01).                     00010200
       01  TAB-TAXA-R REDEFINES TAB-TAXA.                               00010300
           05  ELE-TAX-BYTES             PIC X(2000).                   00010400
      *                              - BUFFER RIGHE ABBONDANZA FILTR.   00010500
       01  TAB-ABBOND2.                                                 00010600
           05  TAB-AB2-RIGA   OCCURS 2000 TIMES                         00010700
                               INDEXED BY IDX-AB2.                      00010800
               10  TAB-AB2-SAMPLE-ID     PIC X(20).                     00010900
               10  TAB-AB2-TAXON-ID      PIC 9(09).                     00011000
               10  TAB-AB2-RELABU        PIC S9(02)V9(06) COMP-3.       00011100
               10  FILLER                PIC X(01).                     00011200
       01  TAB-ABBOND2-R REDEFINES TAB-ABBOND2.                         00011300
           05  ELE-AB2-BYTES             PIC X(70000).                  00011400
      *                              - MATRICE DI LAVORO (RIGHE X COL)  00011500
       01  TAB-MATRICE.                                                 00011600
           05  TAB-MTX-RIGA   OCCURS 0050 TIMES                         00011700
                               INDEXED BY IDX-MR.                       00011800
               10  TAB-MTX-CELLA OCCURS 0200 TIMES                      00011900
                               INDEXED BY IDX-MC                        00012000
                               PIC S9(02)V9(06) COMP-3.                 00012100
               10  FILLER                PIC X(01).                     00012200
      *                              - SWITCH RICERCA (STILE ACZ019CX)  00012300
       01  W-TROVATO                        PIC 9.                      00012400
           88  TROVATO                                VALUE  0.         00012500
           88  NON-TROVATO                            VALUE  1.         00012600
      *                                  - VARIABILI DI LAVORO          00012700
       01  WS-LAVORO.                                                   00012800
           05 WS-FS-IFILABU              PIC X(02).                     00012900
           05 WS-FS-IFILSMP              PIC X(02).                     00013000
           05 WS-FS-OFILMTX              PIC X(02).                     00013100
           05 WS-EOF-IFILABU             PIC X(01) VALUE 'N'.           00013200
              88  EOF-IFILABU                       VALUE 'S'.          00013300
           05 WS-EOF-IFILSMP             PIC X(01) VALUE 'N'.           00013400
              88  EOF-IFILSMP                       VALUE 'S'.          00013500
           05 WS-NUM-CAMPIONI             PIC S9(04) COMP VALUE ZERO.   00013600
           05 WS-NUM-TAXA                 PIC S9(04) COMP VALUE ZERO.   00013700
           05 WS-NUM-AB2                  PIC S9(04) COMP VALUE ZERO.   00013800
           05 WS-IND-RIGA                 PIC S9(04) COMP VALUE ZERO.   00013900
           05 WS-IND-COL                  PIC S9(04) COMP VALUE ZERO.   00014000
           05 WS-IND-INS                  PIC S9(04) COMP VALUE ZERO.   00014100
           05 WS-TOT-RIGHE-ABU-LETTE      PIC S9(09) COMP VALUE ZERO.   00014200
           05 WS-TOT-RIGHE-ABU-FILTR      PIC S9(09) COMP VALUE ZERO.   00014300
           05 WS-TOT-CELLE-SCRITTE        PIC S9(09) COMP VALUE ZERO.   00014400
           05 WK-NUOVO-TAXON              PIC 9(09) COMP VALUE ZERO.    00014500
           05 WK-CAMP-TROVATO             PIC S9(04) COMP VALUE ZERO.   00014600
           05 WK-TAX-TROVATO              PIC S9(04) COMP VALUE ZERO.   00014700
           05 FILLER                      PIC X(01).                    00014800
      *                                  - CAMPI EDITATI PER I TOTALI   00014900
       01  WK-COSTANTI-E-SWITCH.                                        00015000
           05  CAMPI-EDIT      OCCURS  10.                              00015100
               10  NUM-EDIT              PIC ---.---.---.--9.           00015200
               10  FILLER                PIC X(01).                     00015300
           05 FILLER                     PIC X(01).                     00015400
      *                                  - CAMPI ERRORE                 00015500
       01  CAMPI-ERRORE.                                                00015600
           05  ERR-PROGRAMMA             PIC X(08).                     00015700
           05  ERR-PUNTO                 PIC X(04).                     00015800
           05  ERR-DESCRIZIONE           PIC X(60).                     00015900
           05  ERR-CODICE-X              PIC X(06).                     00016000
           05  ERR-DATI                  PIC X(30).                     00016100
           05  FILLER                    PIC X(01).                     00016200
      *                                  - CAMPI DATA/ORA PER BANNER    00016300
       01  CAMPI-TIMEDATE.                                              00016400
           05  WSS-DATE-SIS.                                            00016500
               10  WSS-AAAA              PIC 9(04).                     00016600
               10  WSS-MM                PIC 9(02).                     00016700
               10  WSS-GG                PIC 9(02).                     00016800
           05  WSS-TIME-SIS.                                            00016900
               10  WSS-ORA               PIC 9(02).                     00017000
               10  WSS-MIN               PIC 9(02).                     00017100
               10  WSS-SEC               PIC 9(02).                     00017200
           05  DIS-DATE.                                                00017300
               10  DIS-GG                PIC 9(02).                     00017400
               10  FILL-DT1              PIC X(01).                     00017500
               10  DIS-MM                PIC 9(02).                     00017600
               10  FILL-DT2              PIC X(01).                     00017700
               10  DIS-AAAA              PIC 9(04).                     00017800
           05  DIS-TIME.                                                00017900
               10  DIS-ORA               PIC 9(02).                     00018000
               10  FILL-TM1              PIC X(01).                     00018100
               10  DIS-MIN               PIC 9(02).                     00018200
               10  FILL-TM2              PIC X(01).                     00018300
               10  DIS-SEC               PIC 9(02).                     00018400
           05  FILLER                    PIC X(01).                     00018500
      ******************************************************************00018600
       PROCEDURE DIVISION.                                              00018700
      *-----------------------------------                              00018800
      *                                                                 00018900
      *-----------------------------------                              00019000
       0000-MAINLINE.                                                   00019100
           PERFORM C00010-INIT.                                         00019200
           PERFORM C00110-LOAD-CAMPIONI THRU C00110-LOAD-CAMPIONI-EX    00019300
                   UNTIL EOF-IFILSMP.                                   00019400
           PERFORM C00100-LOAD-ABUNDANZE THRU C00100-LOAD-ABUNDANZE-EX  00019500
                   UNTIL EOF-IFILABU.                                   00019600
           IF WS-NUM-CAMPIONI = 0                                       00019700
              MOVE '0020'                TO ERR-PUNTO                   00019800
              MOVE 'NESSUN CAMPIONE RICHIESTO - IFILSMP VUOTO'          00019900
                                         TO ERR-DESCRIZIONE             00020000
              PERFORM C09000-ERRORE                                     00020100
              PERFORM C09030-END                                        00020200
           END-IF.                                                      00020300
           IF WS-NUM-AB2 = 0                                            00020400
              MOVE '0021'                TO ERR-PUNTO                   00020500
              MOVE 'NESSUN DATO ABBONDANZA PER I CAMPIONI/MARCATORE'    00020600
                                         TO ERR-DESCRIZIONE             00020700
              PERFORM C09000-ERRORE                                     00020800
              PERFORM C09030-END                                        00020900
           END-IF.                                                      00021000
           PERFORM C00300-INIT-MATRICE.                                 00021100
           PERFORM C00400-POPOLA-MATRICE.                               00021200
           PERFORM C00500-SCRIVI-MATRICE.                               00021300
           PERFORM C01000-FINE.                                         00021400
      *-----------------------------------                              00021500
      *                                                                 00021600
      *-----------------------------------                              00021700
       C00010-INIT.                                                     00021800
           INITIALIZE WS-LAVORO WS-NUM-CAMPIONI WS-NUM-TAXA WS-NUM-AB2. 00021900
           MOVE WK-BIOBT020               TO ERR-PROGRAMMA.             00022000
           PERFORM C08180-ACCEPT-TIMEDATE.                              00022100
           PERFORM C08200-ACCEPT-PARM.                                  00022200
           PERFORM C08000-OPEN-IFILABU.                                 00022300
           PERFORM C08010-OPEN-IFILSMP.                                 00022400
           PERFORM C08020-OPEN-OFILMTX.                                 00022500
           PERFORM C00020-DISPL-INIT.                                   00022600
           PERFORM C08060-READ-IFILSMP.                                 00022700
           PERFORM C08070-READ-IFILABU.                                 00022800
      *-----------------------------------                              00022900
      *                                                                 00023000
      *-----------------------------------                              00023100
       C00020-DISPL-INIT.                                               00023200
           DISPLAY                                                      00023300
           '*======================================================*'.  00023400
           DISPLAY                                                      00023500
           '*====   INIZIO ELABORAZIONE MATRICE CAMPIONI X TAXA ====*'. 00023600
           DISPLAY                                                      00023700
           '*==  MARCATORE RICHIESTO: ' WS-PARM-MARKER-TYPE ' ====*'.   00023800
           DISPLAY                                                      00023900
           '*====  DATA/ORA INIZIO: ' DIS-DATE ' ' DIS-TIME ' ====*'.   00024000
      *-----------------------------------                              00024100
      * CARICA LA LISTA ORDINATA DEI CAMPIONI RICHIESTI (ORDINE FILE)   00024200
      *-----------------------------------                              00024300
       C00110-LOAD-CAMPIONI.                                            00024400
           IF WS-NUM-CAMPIONI < 50                                      00024500
              ADD 1                       TO WS-NUM-CAMPIONI            00024600
              SET IDX-CAMP                TO WS-NUM-CAMPIONI            00024700
              MOVE SAMPLE-ID              TO TAB-CAMP-ID(IDX-CAMP)      00024800
           ELSE                                                         00024900
              MOVE '0022'                 TO ERR-PUNTO                  00025000
              MOVE 'TROPPI CAMPIONI RICHIESTI - LIMITE 50'              00025100
                                          TO ERR-DESCRIZIONE            00025200
              PERFORM C09000-ERRORE                                     00025300
              PERFORM C09030-END                                        00025400
           END-IF.                                                      00025500
           PERFORM C08060-READ-IFILSMP.                                 00025600
       C00110-LOAD-CAMPIONI-EX.                                         00025700
           EXIT.                                                        00025800
      *-----------------------------------                              00025900
      * CARICA/FILTRA LE RIGHE ABBONDANZA PER IL MARCATORE RICHIESTO,   00026000
      * BUFFERIZZANDOLE E COSTRUENDO LA LISTA ORDINATA DISTINTA DEI     00026100
      * TAXON-ID INCONTRATI (INSERIMENTO ORDINATO, STILE ACZ019CX)      00026200
      *-----------------------------------                              00026300
       C00100-LOAD-ABUNDANZE.                                           00026400
           IF ABUND-MARKER-TYPE = WS-PARM-MARKER-TYPE                   00026500
              MOVE ZERO                   TO WK-CAMP-TROVATO            00026600
              PERFORM C00105-VERIF-CAMP-RICH THRU                       00026700
                      C00105-VERIF-CAMP-RICH-EX                         00026800
                      VARYING IDX-CAMP FROM 1 BY 1                      00026900
                      UNTIL IDX-CAMP > WS-NUM-CAMPIONI                  00027000
                      OR WK-CAMP-TROVATO NOT = ZERO                     00027100
              IF WK-CAMP-TROVATO NOT = ZERO                             00027200
                 IF WS-NUM-AB2 < 2000                                   00027300
                    ADD 1                    TO WS-NUM-AB2              00027400
                    SET IDX-AB2              TO WS-NUM-AB2              00027500
                    MOVE ABUND-SAMPLE-ID   TO TAB-AB2-SAMPLE-ID(IDX-AB2)00027600
                    MOVE ABUND-TAXON-ID   TO TAB-AB2-TAXON-ID(IDX-AB2)  00027700
                    MOVE ABUND-RELATIVE-ABUNDANCE                       00027800
                                             TO TAB-AB2-RELABU(IDX-AB2) 00027900
                    MOVE ABUND-TAXON-ID      TO WK-NUOVO-TAXON          00028000
                    PERFORM C00210-INS-TAXON                            00028100
                    ADD 1                    TO WS-TOT-RIGHE-ABU-FILTR  00028200
                 ELSE                                                   00028300
                    MOVE '0023'              TO ERR-PUNTO               00028400
                    MOVE 'TROPPE RIGHE ABBONDANZA - LIMITE 2000'        00028500
                                             TO ERR-DESCRIZIONE         00028600
                    PERFORM C09000-ERRORE                               00028700
                    PERFORM C09030-END                                  00028800
                 END-IF                                                 00028900
              END-IF                                                    00029000
           END-IF.                                                      00029100
           PERFORM C08070-READ-IFILABU.                                 00029200
       C00100-LOAD-ABUNDANZE-EX.                                        00029300
           EXIT.                                                        00029400
      *-----------------------------------                              00029500
      * VERIFICA SE IL CAMPIONE DELLA RIGA ABBONDANZA APPENA LETTA E'   00029600
      * TRA QUELLI RICHIESTI IN TAB-CAMPIONI (STESSA RICERCA SEQUENZIALE00029700
      * DI C00420-CERCA-CAMPIONE, MA CONTRO ABUND-SAMPLE-ID PIUTTOSTO   00029800
      * CHE CONTRO LA RIGA GIA' BUFFERIZZATA IN TAB-ABBOND2)            00029900
      *-----------------------------------                              00030000
       C00105-VERIF-CAMP-RICH.                                          00030100
           IF TAB-CAMP-ID(IDX-CAMP) = ABUND-SAMPLE-ID                   00030200
              SET WK-CAMP-TROVATO         TO IDX-CAMP                   00030300
           END-IF.                                                      00030400
       C00105-VERIF-CAMP-RICH-EX.                                       00030500
           EXIT.                                                        00030600
      *-----------------------------------                              00030700
      * INSERIMENTO ORDINATO DI UN TAXON-ID DISTINTO IN TAB-TAXA        00030800
      * (RICERCA SEQUENZIALE STILE ACZ019CX - CERCA-CATEGORIA; SE NON   00030900
      * TROVATO, INDIVIDUA IL PUNTO DI INSERIMENTO E SPOSTA A DESTRA    00031000
      * GLI ELEMENTI PIU' GRANDI PER MANTENERE L'ORDINE ASCENDENTE)     00031100
      *-----------------------------------                              00031200
       C00210-INS-TAXON.                                                00031300
           IF WS-NUM-TAXA = 0                                           00031400
              ADD 1                       TO WS-NUM-TAXA                00031500
              SET IDX-TAX                 TO WS-NUM-TAXA                00031600
              MOVE WK-NUOVO-TAXON         TO TAB-TAX-ID(IDX-TAX)        00031700
              GO TO C00210-INS-TAXON-EX                                 00031800
           END-IF.                                                      00031900
           MOVE 1                         TO W-TROVATO.                 00032000
           SET IDX-TAX                    TO 1.                         00032100
           SEARCH TAB-TAX-COL             VARYING IDX-TAX               00032200
              AT END                                                    00032300
                 CONTINUE                                               00032400
              WHEN TAB-TAX-ID(IDX-TAX) = WK-NUOVO-TAXON                 00032500
                 MOVE 0                   TO W-TROVATO.                 00032600
           IF TROVATO                                                   00032700
              GO TO C00210-INS-TAXON-EX                                 00032800
           END-IF.                                                      00032900
           IF WS-NUM-TAXA < 200                                         00033000
              MOVE WS-NUM-TAXA + 1        TO WS-IND-INS                 00033100
              PERFORM C00220-CERCA-POSIZ THRU C00220-CERCA-POSIZ-EX     00033200
                      VARYING IDX-TAX FROM 1 BY 1                       00033300
                      UNTIL IDX-TAX > WS-NUM-TAXA                       00033400
              PERFORM C00230-SPOSTA-DESTRA THRU C00230-SPOSTA-DESTRA-EX 00033500
                      VARYING IDX-TAX FROM WS-NUM-TAXA BY -1            00033600
                      UNTIL IDX-TAX < WS-IND-INS                        00033700
              SET IDX-TAX                 TO WS-IND-INS                 00033800
              MOVE WK-NUOVO-TAXON         TO TAB-TAX-ID(IDX-TAX)        00033900
              ADD 1                       TO WS-NUM-TAXA                00034000
           ELSE                                                         00034100
              MOVE '0024'                 TO ERR-PUNTO                  00034200
              MOVE 'TROPPI TAXON DISTINTI - LIMITE 200'                 00034300
                                          TO ERR-DESCRIZIONE            00034400
              PERFORM C09000-ERRORE                                     00034500
              PERFORM C09030-END                                        00034600
           END-IF.                                                      00034700
       C00210-INS-TAXON-EX.                                             00034800
           EXIT.                                                        00034900
      *-----------------------------------                              00035000
      * TROVA IL PRIMO INDICE IL CUI TAXON-ID SUPERA QUELLO NUOVO -     00035100
      * QUELLO E' IL PUNTO DI INSERIMENTO (SI FERMA AL PRIMO TROVATO)   00035200
      *-----------------------------------                              00035300
       C00220-CERCA-POSIZ.                                              00035400
           IF TAB-TAX-ID(IDX-TAX) > WK-NUOVO-TAXON                      00035500
              AND WS-IND-INS = WS-NUM-TAXA + 1                          00035600
              MOVE IDX-TAX                TO WS-IND-INS                 00035700
           END-IF.                                                      00035800
       C00220-CERCA-POSIZ-EX.                                           00035900
           EXIT.                                                        00036000
      *-----------------------------------                              00036100
      * SPOSTA A DESTRA DI UNA POSIZIONE GLI ELEMENTI DAL PUNTO DI      00036200
      * INSERIMENTO IN POI, PER FARE POSTO AL NUOVO TAXON-ID            00036300
      *-----------------------------------                              00036400
       C00230-SPOSTA-DESTRA.                                            00036500
           MOVE TAB-TAX-ID(IDX-TAX)       TO TAB-TAX-ID(IDX-TAX + 1).   00036600
       C00230-SPOSTA-DESTRA-EX.                                         00036700
           EXIT.                                                        00036800
      *-----------------------------------                              00036900
      * AZZERA TUTTE LE CELLE DELLA MATRICE DI LAVORO (RIGHE X COLONNE) 00037000
      *-----------------------------------                              00037100
       C00300-INIT-MATRICE.                                             00037200
           PERFORM C00310-INIT-RIGA THRU C00310-INIT-RIGA-EX            00037300
                   VARYING IDX-MR FROM 1 BY 1                           00037400
                   UNTIL IDX-MR > WS-NUM-CAMPIONI.                      00037500
       C00310-INIT-RIGA.                                                00037600
           PERFORM C00320-INIT-CELLA THRU C00320-INIT-CELLA-EX          00037700
                   VARYING IDX-MC FROM 1 BY 1                           00037800
                   UNTIL IDX-MC > WS-NUM-TAXA.                          00037900
       C00310-INIT-RIGA-EX.                                             00038000
           EXIT.                                                        00038100
       C00320-INIT-CELLA.                                               00038200
           MOVE ZERO              TO TAB-MTX-CELLA(IDX-MR IDX-MC).      00038300
       C00320-INIT-CELLA-EX.                                            00038400
           EXIT.                                                        00038500
      *-----------------------------------                              00038600
      * POPOLA LA MATRICE: PER OGNI RIGA ABBONDANZA BUFFERIZZATA,       00038700
      * LOCALIZZA RIGA/COLONNA E DEPOSITA L'ABBONDANZA RELATIVA - SE    00038800
      * LA COPPIA CAMPIONE/TAXON SI RIPETE, L'ULTIMA SCRITTURA VINCE    00038900
      *-----------------------------------                              00039000
       C00400-POPOLA-MATRICE.                                           00039100
           PERFORM C00410-POPOLA-RIGA THRU C00410-POPOLA-RIGA-EX        00039200
                   VARYING WS-IND-RIGA FROM 1 BY 1                      00039300
                   UNTIL WS-IND-RIGA > WS-NUM-AB2.                      00039400
      *-----------------------------------                              00039500
      *                                                                 00039600
      *-----------------------------------                              00039700
       C00410-POPOLA-RIGA.                                              00039800
           SET IDX-AB2                    TO WS-IND-RIGA.               00039900
           MOVE ZERO                      TO WK-CAMP-TROVATO.           00040000
           MOVE ZERO                      TO WK-TAX-TROVATO.            00040100
           PERFORM C00420-CERCA-CAMPIONE THRU C00420-CERCA-CAMPIONE-EX  00040200
                   VARYING IDX-CAMP FROM 1 BY 1                         00040300
                   UNTIL IDX-CAMP > WS-NUM-CAMPIONI                     00040400
                   OR WK-CAMP-TROVATO NOT = ZERO.                       00040500
           PERFORM C00430-CERCA-TAXON THRU C00430-CERCA-TAXON-EX        00040600
                   VARYING IDX-TAX FROM 1 BY 1                          00040700
                   UNTIL IDX-TAX > WS-NUM-TAXA                          00040800
                   OR WK-TAX-TROVATO NOT = ZERO.                        00040900
           IF WK-CAMP-TROVATO NOT = ZERO AND WK-TAX-TROVATO NOT = ZERO  00041000
              SET IDX-MR                  TO WK-CAMP-TROVATO            00041100
              SET IDX-MC                  TO WK-TAX-TROVATO             00041200
              MOVE TAB-AB2-RELABU(IDX-AB2)                              00041300
                                  TO TAB-MTX-CELLA(IDX-MR IDX-MC)       00041400
           END-IF.                                                      00041500
       C00410-POPOLA-RIGA-EX.                                           00041600
           EXIT.                                                        00041700
      *-----------------------------------                              00041800
      *                                                                 00041900
      *-----------------------------------                              00042000
       C00420-CERCA-CAMPIONE.                                           00042100
           IF TAB-CAMP-ID(IDX-CAMP) = TAB-AB2-SAMPLE-ID(IDX-AB2)        00042200
              SET WK-CAMP-TROVATO         TO IDX-CAMP                   00042300
           END-IF.                                                      00042400
       C00420-CERCA-CAMPIONE-EX.                                        00042500
           EXIT.                                                        00042600
      *-----------------------------------                              00042700
      *                                                                 00042800
      *-----------------------------------                              00042900
       C00430-CERCA-TAXON.                                              00043000
           IF TAB-TAX-ID(IDX-TAX) = TAB-AB2-TAXON-ID(IDX-AB2)           00043100
              SET WK-TAX-TROVATO          TO IDX-TAX                    00043200
           END-IF.                                                      00043300
       C00430-CERCA-TAXON-EX.                                           00043400
           EXIT.                                                        00043500
      *-----------------------------------                              00043600
      * EMISSIONE MATRICE DENSA - UNA RIGA OFILMTX PER OGNI CELLA       00043700
      * [CAMPIONE][TAXON], ZERI COMPRESI                                00043800
      *-----------------------------------                              00043900
       C00500-SCRIVI-MATRICE.                                           00044000
           PERFORM C00510-SCRIVI-RIGA THRU C00510-SCRIVI-RIGA-EX        00044100
                   VARYING IDX-MR FROM 1 BY 1                           00044200
                   UNTIL IDX-MR > WS-NUM-CAMPIONI.                      00044300
       C00510-SCRIVI-RIGA.                                              00044400
           PERFORM C00520-SCRIVI-CELLA THRU C00520-SCRIVI-CELLA-EX      00044500
                   VARYING IDX-MC FROM 1 BY 1                           00044600
                   UNTIL IDX-MC > WS-NUM-TAXA.                          00044700
       C00510-SCRIVI-RIGA-EX.                                           00044800
           EXIT.                                                        00044900
       C00520-SCRIVI-CELLA.                                             00045000
           INITIALIZE MATRIX-CELL-RECORD.                               00045100
           MOVE TAB-CAMP-ID(IDX-MR)       TO MATRIX-SAMPLE-ID.          00045200
           MOVE TAB-TAX-ID(IDX-MC)        TO MATRIX-TAXON-ID.           00045300
           MOVE TAB-MTX-CELLA(IDX-MR IDX-MC)                            00045400
                                          TO MATRIX-RELATIVE-ABUNDANCE. 00045500
           MOVE MATRIX-CELL-RECORD        TO REC-OFILMTX.               00045600
           PERFORM C08090-WRITE-OFILMTX.                                00045700
       C00520-SCRIVI-CELLA-EX.                                          00045800
           EXIT.                                                        00045900
      *-----------------------------------                              00046000
      *                                                                 00046100
      *-----------------------------------                              00046200
       C01000-FINE.                                                     00046300
           PERFORM C08120-CLOSE-IFILABU.                                00046400
           PERFORM C08130-CLOSE-IFILSMP.                                00046500
           PERFORM C08140-CLOSE-OFILMTX.                                00046600
           PERFORM C09020-STATISTICHE.                                  00046700
           PERFORM C09030-END.                                          00046800
      *-----------------------------------                              00046900
      *                                                                 00047000
      *-----------------------------------                              00047100
       C08000-OPEN-IFILABU.                                             00047200
           OPEN INPUT IFILABU.                                          00047300
           IF WS-FS-IFILABU = '00'                                      00047400
              EXIT                                                      00047500
           ELSE                                                         00047600
              MOVE '0010'                 TO ERR-PUNTO                  00047700
              MOVE 'OPEN IFILABU'         TO ERR-DESCRIZIONE            00047800
              MOVE WS-FS-IFILABU          TO ERR-CODICE-X               00047900
              PERFORM C09000-ERRORE                                     00048000
              PERFORM C09030-END                                        00048100
           END-IF.                                                      00048200
      *-----------------------------------                              00048300
      *                                                                 00048400
      *-----------------------------------                              00048500
       C08010-OPEN-IFILSMP.                                             00048600
           OPEN INPUT IFILSMP.                                          00048700
           IF WS-FS-IFILSMP = '00'                                      00048800
              EXIT                                                      00048900
           ELSE                                                         00049000
              MOVE '0011'                 TO ERR-PUNTO                  00049100
              MOVE 'OPEN IFILSMP'         TO ERR-DESCRIZIONE            00049200
              MOVE WS-FS-IFILSMP          TO ERR-CODICE-X               00049300
              PERFORM C09000-ERRORE                                     00049400
              PERFORM C09030-END                                        00049500
           END-IF.                                                      00049600
      *-----------------------------------                              00049700
      *                                                                 00049800
      *-----------------------------------                              00049900
       C08020-OPEN-OFILMTX.                                             00050000
           OPEN OUTPUT OFILMTX.                                         00050100
           IF WS-FS-OFILMTX = '00'                                      00050200
              EXIT                                                      00050300
           ELSE                                                         00050400
              MOVE '0012'                 TO ERR-PUNTO                  00050500
              MOVE 'OPEN OFILMTX'         TO ERR-DESCRIZIONE            00050600
              MOVE WS-FS-OFILMTX          TO ERR-CODICE-X               00050700
              PERFORM C09000-ERRORE                                     00050800
              PERFORM C09030-END                                        00050900
           END-IF.                                                      00051000
      *-----------------------------------                              00051100
      *                                                                 00051200
      *-----------------------------------                              00051300
       C08060-READ-IFILSMP.                                             00051400
           READ IFILSMP INTO SAMPLE-RECORD.                             00051500
           EVALUATE WS-FS-IFILSMP                                       00051600
              WHEN '00'                                                 00051700
                CONTINUE                                                00051800
              WHEN '10'                                                 00051900
                MOVE 'S'                  TO WS-EOF-IFILSMP             00052000
              WHEN OTHER                                                00052100
                MOVE '0013'               TO ERR-PUNTO                  00052200
                MOVE 'READ IFILSMP'       TO ERR-DESCRIZIONE            00052300
                MOVE WS-FS-IFILSMP        TO ERR-CODICE-X               00052400
                PERFORM C09000-ERRORE                                   00052500
                PERFORM C09030-END                                      00052600
           END-EVALUATE.                                                00052700
      *-----------------------------------                              00052800
      *                                                                 00052900
      *-----------------------------------                              00053000
       C08070-READ-IFILABU.                                             00053100
           READ IFILABU INTO ABUND-RECORD.                              00053200
           EVALUATE WS-FS-IFILABU                                       00053300
              WHEN '00'                                                 00053400
                ADD 1                     TO WS-TOT-RIGHE-ABU-LETTE     00053500
              WHEN '10'                                                 00053600
                MOVE 'S'                  TO WS-EOF-IFILABU             00053700
              WHEN OTHER                                                00053800
                MOVE '0014'               TO ERR-PUNTO                  00053900
                MOVE 'READ IFILABU'       TO ERR-DESCRIZIONE            00054000
                MOVE WS-FS-IFILABU        TO ERR-CODICE-X               00054100
                PERFORM C09000-ERRORE                                   00054200
                PERFORM C09030-END                                      00054300
           END-EVALUATE.                                                00054400
      *-----------------------------------                              00054500
      *                                                                 00054600
      *-----------------------------------                              00054700
       C08090-WRITE-OFILMTX.                                            00054800
           WRITE REC-OFILMTX.                                           00054900
           IF WS-FS-OFILMTX = '00'                                      00055000
              ADD 1                       TO WS-TOT-CELLE-SCRITTE       00055100
           ELSE                                                         00055200
              MOVE '0015'                 TO ERR-PUNTO                  00055300
              MOVE 'WRITE OFILMTX'        TO ERR-DESCRIZIONE            00055400
              MOVE WS-FS-OFILMTX          TO ERR-CODICE-X               00055500
              MOVE REC-OFILMTX            TO ERR-DATI                   00055600
              PERFORM C09000-ERRORE                                     00055700
              PERFORM C09030-END                                        00055800
           END-IF.                                                      00055900
      *-----------------------------------                              00056000
      *                                                                 00056100
      *-----------------------------------                              00056200
       C08120-CLOSE-IFILABU.                                            00056300
           CLOSE IFILABU.                                               00056400
           IF WS-FS-IFILABU = '00'                                      00056500
              EXIT                                                      00056600
           ELSE                                                         00056700
              MOVE '0016'                 TO ERR-PUNTO                  00056800
              MOVE 'CLOSE IFILABU'        TO ERR-DESCRIZIONE            00056900
              MOVE WS-FS-IFILABU          TO ERR-CODICE-X               00057000
              PERFORM C09000-ERRORE                                     00057100
              PERFORM C09030-END                                        00057200
           END-IF.                                                      00057300
      *-----------------------------------                              00057400
      *                                                                 00057500
      *-----------------------------------                              00057600
       C08130-CLOSE-IFILSMP.                                            00057700
           CLOSE IFILSMP.                                               00057800
           IF WS-FS-IFILSMP = '00'                                      00057900
              EXIT                                                      00058000
           ELSE                                                         00058100
              MOVE '0017'                 TO ERR-PUNTO                  00058200
              MOVE 'CLOSE IFILSMP'        TO ERR-DESCRIZIONE            00058300
              MOVE WS-FS-IFILSMP          TO ERR-CODICE-X               00058400
              PERFORM C09000-ERRORE                                     00058500
              PERFORM C09030-END                                        00058600
           END-IF.                                                      00058700
      *-----------------------------------                              00058800
      *                                                                 00058900
      *-----------------------------------                              00059000
       C08140-CLOSE-OFILMTX.                                            00059100
           CLOSE OFILMTX.                                               00059200
           IF WS-FS-OFILMTX = '00'                                      00059300
              EXIT                                                      00059400
           ELSE                                                         00059500
              MOVE '0018'                 TO ERR-PUNTO                  00059600
              MOVE 'CLOSE OFILMTX'        TO ERR-DESCRIZIONE            00059700
              MOVE WS-FS-OFILMTX          TO ERR-CODICE-X               00059800
              PERFORM C09000-ERRORE                                     00059900
              PERFORM C09030-END                                        00060000
           END-IF.                                                      00060100
      *-----------------------------------                              00060200
      *                                                                 00060300
      *-----------------------------------                              00060400
       C08180-ACCEPT-TIMEDATE.                                          00060500
           ACCEPT WSS-TIME-SIS            FROM TIME.                    00060600
           MOVE WSS-ORA                   TO DIS-ORA.                   00060700
           MOVE WSS-MIN                   TO DIS-MIN.                   00060800
           MOVE WSS-SEC                   TO DIS-SEC.                   00060900
           MOVE ':'                       TO FILL-TM1 FILL-TM2.         00061000
           ACCEPT WSS-DATE-SIS             FROM DATE YYYYMMDD.          00061100
           MOVE WSS-AAAA                  TO DIS-AAAA.                  00061200
           MOVE WSS-MM                    TO DIS-MM.                    00061300
           MOVE WSS-GG                    TO DIS-GG.                    00061400
           MOVE '-'                       TO FILL-DT1 FILL-DT2.         00061500
      *-----------------------------------                              00061600
      * LETTURA DEL PARAMETRO DI RUN (TIPO MARCATORE) DA SYSIN          00061700
      *-----------------------------------                              00061800
       C08200-ACCEPT-PARM.                                              00061900
           INITIALIZE WS-PARM-AREA.                                     00062000
           ACCEPT WS-PARM-AREA-R          FROM SYSIN.                   00062100
           IF WS-PARM-MARKER-TYPE = SPACES                              00062200
              MOVE '0019'                 TO ERR-PUNTO                  00062300
              MOVE 'PARAMETRO MARCATORE MANCANTE SU SYSIN'              00062400
                                          TO ERR-DESCRIZIONE            00062500
              PERFORM C09000-ERRORE                                     00062600
              PERFORM C09030-END                                        00062700
           END-IF.                                                      00062800
      *-----------------------------------                              00062900
      *                                                                 00063000
      *-----------------------------------                              00063100
       C09000-ERRORE.                                                   00063200
           DISPLAY                                                      00063300
           '*====----------------------------------------------====*'.  00063400
           DISPLAY                                                      00063500
           '*====                 ERRORE GRAVE                 ====*'.  00063600
           DISPLAY                                                      00063700
           '*====   PROGRAMMA    : ' ERR-PROGRAMMA.                     00063800
           DISPLAY                                                      00063900
           '*====   PUNTO        : ' ERR-PUNTO.                         00064000
           DISPLAY                                                      00064100
           '*====   DESCRIZIONE  : ' ERR-DESCRIZIONE.                   00064200
           DISPLAY                                                      00064300
           '*====   CODICE-X     : ' ERR-CODICE-X.                      00064400
           DISPLAY                                                      00064500
           '*====   DATI         : ' ERR-DATI.                          00064600
           MOVE 12                        TO RETURN-CODE.               00064700
      *-----------------------------------                              00064800
      *                                                                 00064900
      *-----------------------------------                              00065000
       C09020-STATISTICHE.                                              00065100
           MOVE WS-NUM-CAMPIONI           TO NUM-EDIT(01).              00065200
           MOVE WS-NUM-TAXA               TO NUM-EDIT(02).              00065300
           MOVE WS-TOT-RIGHE-ABU-LETTE    TO NUM-EDIT(03).              00065400
           MOVE WS-TOT-RIGHE-ABU-FILTR    TO NUM-EDIT(04).              00065500
           MOVE WS-TOT-CELLE-SCRITTE      TO NUM-EDIT(05).              00065600
           DISPLAY                                                      00065700
           '*====----------------------------------------------====*'.  00065800
           DISPLAY                                                      00065900
           '*====            S T A T I S T I C H E             ====*'.  00066000
           DISPLAY                                                      00066100
           '*====----------------------------------------------====*'.  00066200
           DISPLAY ' TOT. CAMPIONI RICHIESTI.....: ' NUM-EDIT(01).      00066300
           DISPLAY ' TOT. COLONNE TAXON DISTINTE.: ' NUM-EDIT(02).      00066400
           DISPLAY ' TOT. RIGHE ABBONDANZA LETTE.: ' NUM-EDIT(03).      00066500
           DISPLAY ' TOT. RIGHE ABBONDANZA FILTR.: ' NUM-EDIT(04).      00066600
           DISPLAY ' TOT. CELLE MATRICE SCRITTE..: ' NUM-EDIT(05).      00066700
      *-----------------------------------                              00066800
      *                                                                 00066900
      *-----------------------------------                              00067000
       C09030-END.                                                      00067100
           PERFORM C08180-ACCEPT-TIMEDATE.                              00067200
           DISPLAY                                                      00067300
           '*====----------------------------------------------====*'.  00067400
           DISPLAY                                                      00067500
           '*====        FINE ELABORAZIONE PROGRAMMA           ====*'.  00067600
           DISPLAY                                                      00067700
           '*====     DATA FINE: ' DIS-DATE.                            00067800
           DISPLAY                                                      00067900
           '*====      ORA FINE: ' DIS-TIME.                            00068000
           DISPLAY                                                      00068100
           '*======================================================*'.  00068200
           STOP RUN.                                                    00068300
      *=====================      END       ****************************00068400
