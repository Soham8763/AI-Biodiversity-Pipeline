      ******************************************************************00000100
      * NOTE:                                                           00000200
      ******************************************************************00000300
      *                                                                 00000400
      * NAME        : BIOFDMTX                                          00000500
      *                                                                 00000600
      * FUNCTION    : LAYOUT DEL TRACCIATO MATRICE CAMPIONI X TAXA      00000700
      *               (UNA RIGA PER CELLA [CAMPIONE][TAXON])            00000800
      *                                                                 00000900
      * DESCRIZIONE : SCRITTO DA BIOBT020 - MATRICE DENSA, ZERI INCLUSI 00001000
      *                                                                 00001100
      * AUTHOR      : ENGINEERING SPA.                                  00001200
      *                                                                 00001300
      *-----------------------------------------------------------------00001400
      * STORIA AGGIORNAMENTI                                            00001500
      *-----------------------------------------------------------------00001600
      * GG/MM/AAAA  AUTORE   RICH.    DESCRIZIONE                       00001700
      * ----------  -------  -------  --------------------------------  00001800
      * 11/03/2004  PLC      BIO0018  PRIMA STESURA - MATRICE PER       00001900
      *                               CONFRONTO MULTI-CAMPIONE          00002000
      ******************************************************************00002100
       01  MATRIX-CELL-RECORD.                                          00002200
           05  MATRIX-SAMPLE-ID           PIC X(20).                    00002300
           05  MATRIX-TAXON-ID            PIC 9(09).                    00002400
           05  MATRIX-RELATIVE-ABUNDANCE  PIC S9(02)V9(06) COMP-3.      00002500
           05  FILLER                     PIC X(10).                    00002600
      *=====================      END       ****************************00002700
