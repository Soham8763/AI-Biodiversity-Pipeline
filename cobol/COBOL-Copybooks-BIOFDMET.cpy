      ******************************************************************00000100
      * NOTE:                                                           00000200
      ******************************************************************00000300
      *                                                                 00000400
      * NAME        : BIOFDMET                                          00000500
      *                                                                 00000600
      * FUNCTION    : LAYOUT DEL TRACCIATO METRICHE DI BIODIVERSITA'    00000700
      *               (UNA RIGA PER CAMPIONE/MARCATORE ELABORATO)       00000800
      *                                                                 00000900
      * DESCRIZIONE : SCRITTO DA BIOBT010 - CONTIENE GLI INDICI DI      00001000
      *               SHANNON, SIMPSON, LA UNIFORMITA' DI PIELOU E LA   00001100
      *               CURVA DI RAREFAZIONE (FINO A 6 PUNTI)             00001200
      *                                                                 00001300
      * AUTHOR      : ENGINEERING SPA.                                  00001400
      *                                                                 00001500
      *-----------------------------------------------------------------00001600
      * STORIA AGGIORNAMENTI                                            00001700
      *-----------------------------------------------------------------00001800
      * GG/MM/AAAA  AUTORE   RICH.    DESCRIZIONE                       00001900
      * ----------  -------  -------  --------------------------------  00002000
      * 03/09/2003  DVN      BIO0002  PRIMA STESURA PER FORNITURA ARPA  00002100
      * 21/10/2003  DVN      BIO0011  AGGIUNTA CURVA DI RAREFAZIONE     00002200
      * 05/07/2007  PLC      BIO0038  PORTATA CURVA DI RAREFAZIONE A    00002300
      *                               6 PROFONDITA' (ERA 4)             00002400
      ******************************************************************00002500
       01  METRICS-RECORD.                                              00002600
           05  METRICS-SAMPLE-ID          PIC X(20).                    00002700
           05  METRICS-MARKER-TYPE        PIC X(04).                    00002800
           05  METRICS-TOTAL-READS        PIC 9(09).                    00002900
           05  METRICS-OBSERVED-SPECIES   PIC 9(05).                    00003000
           05  METRICS-SHANNON-DIVERSITY  PIC S9(02)V9(04) COMP-3.      00003100
           05  METRICS-SIMPSON-DIVERSITY  PIC S9(02)V9(04) COMP-3.      00003200
           05  METRICS-EVENNESS           PIC S9(02)V9(04) COMP-3.      00003300
           05  RAREFACTION-CURVE OCCURS 6 TIMES.                        00003400
               10  RAREF-SAMPLE-SIZE      PIC 9(09).                    00003500
               10  RAREF-EXPECTED-SPECIES PIC S9(05)V9(02) COMP-3.      00003600
               10  RAREF-STD-DEVIATION    PIC S9(05)V9(02) COMP-3.      00003700
               10  FILLER                 PIC X(02).                    00003800
           05  RAREFACTION-COUNT          PIC 9(02).                    00003900
           05  FILLER                     PIC X(09).                    00004000
      *=====================      END       ****************************00004100
