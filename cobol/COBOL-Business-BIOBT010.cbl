      ******************************************************************00000100
      * NOTE :                                                          00000200
      ******************************************************************00000300
      *                                                                 00000400
      * PRODOTTO : SISTEMA MONITORAGGIO BIODIVERSITA' EDNA              00000500
      *                                                                 00000600
      * FUNZIONE : CALCOLO METRICHE DI BIODIVERSITA' PER CAMPIONE/      00000700
      *            MARCATORE (SHANNON, SIMPSON, EVENNESS, RAREFAZIONE)  00000800
      *                                                                 00000900
      * AUTORE   : ENGINEERING SPA.                                     00001000
      *                                                                 00001100
      * PROGRAMMA: BIOBT010, COBOL/BATCH                                00001200
      *                                                                 00001300
      * PLAN     : BIOOPX01                                             00001400
      *                                                                 00001500
      * INPUT    : ABBONDANZE TASSONOMICHE (IFILABU)                    00001600
      *                                                                 00001700
      * OUTPUT   : METRICHE DI BIODIVERSITA' (OFILMET)                  00001800
      *                                                                 00001900
      *-----------------------------------------------------------------00002000
      * STORIA AGGIORNAMENTI                                            00002100
      *-----------------------------------------------------------------00002200
      * GG/MM/AAAA  AUTORE   RICH.    DESCRIZIONE                       00002300
      * ----------  -------  -------  --------------------------------  00002400
      * 12/05/1994  MRB      RAD0034  PRIMA STESURA - PILOTA ESTINZIONI 00002500
      *                               (RIUSATO POI COME BASE BATCH)     00002600
      * 03/09/2003  DVN      BIO0001  RIADATTATO DA RADBT013 PER LA     00002700
      *                               FORNITURA ARPA - CALCOLO METRICHE 00002800
      *                               DI BIODIVERSITA' SU CAMPIONI EDNA 00002900
      * 21/10/2003  DVN      BIO0011  AGGIUNTA CURVA DI RAREFAZIONE     00003000
      * 09/06/1999  GBR      Y2K0007  VERIFICATO CAMPO ANNO SU 4 CIFRE -00003100
      *                               NESSUN CAMBIO RICHIESTO IN QUESTO 00003200
      *                               PROGRAMMA                         00003300
      * 05/07/2007  PLC      BIO0038  PORTATA CURVA DI RAREFAZIONE A 6  00003400
      *                              PROFONDITA' (ERA 4), ARROTONDAMENTI00003500
      *                               PORTATI A ROUND-HALF-UP MANUALE   00003600
      * 14/03/2012  SFN      BIO0057  CORRETTA UNIFORMITA' DI PIELOU PER00003700
      *                               USARE LO SHANNON NON ARROTONDATO  00003800
      ******************************************************************00003900
       IDENTIFICATION DIVISION.                                         00004000
       PROGRAM-ID. BIOBT010.                                            00004100
       AUTHOR. D. VENTURI.                                              00004200
       INSTALLATION. ENGINEERING SPA - CED MILANO.                      00004300
       DATE-WRITTEN. 12/05/1994.                                        00004400
       DATE-COMPILED.                                                   00004500
       SECURITY. RISERVATO USO INTERNO - RETE ARPA.                     00004600
      ******************************************************************00004700
       ENVIRONMENT DIVISION.                                            00004800
       CONFIGURATION SECTION.                                           00004900
       SOURCE-COMPUTER. IBM-3090.                                       00005000
       OBJECT-COMPUTER. IBM-3090.                                       00005100
      *-----------------------------------------------------------------00005200
       INPUT-OUTPUT SECTION.                                            00005300
       FILE-CONTROL.                                                    00005400
      *                                  - ABBONDANZE   INPUT           00005500
           SELECT  IFILABU       ASSIGN    TO IFILABU                   00005600
                                 FILE STATUS IS WS-FS-IFILABU.          00005700
      *                                  - METRICHE     OUTPUT          00005800
           SELECT  OFILMET       ASSIGN    TO OFILMET                   00005900
                                 FILE STATUS IS WS-FS-OFILMET.          00006000
      ******************************************************************00006100
       DATA DIVISION.                                                   00006200
       FILE SECTION.                                                    00006300
       FD  IFILABU                                                      00006400
           LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006500
       01  REC-IFILABU                  PIC  X(0070).                   00006600
       FD  OFILMET                                                      00006700
           LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006800
       01  REC-OFILMET                  PIC  X(0175).                   00006900
      *-----------------------------------------------------------------00007000
       WORKING-STORAGE SECTION.                                         00007100
       77  WK-BIOBT010                  PIC X(08) VALUE 'BIOBT010'.     00007200
      *                                  - COPY TRACCIATO ABBONDANZE    00007300
           COPY BIOFDABU.                                               00007400
      *                                  - COPY TRACCIATO METRICHE      00007500
           COPY BIOFDMET.                                               00007600
      *                                  - AREA REDEFINES CHIAVE GRUPPO 00007700
       01  WS-KEY-GRUPPO.                                               00007800
           05  WS-KEY-SAMPLE-ID          PIC X(20).                     00007900
           05  WS-KEY-MARKER-TYPE        PIC X(04).                     00008000
           05  FILLER                    PIC X(01).                     00008100
       01  WS-KEY-GRUPPO-R      REDEFINES                               00008200
           WS-KEY-GRUPPO                PIC X(25).                      00008300
       01  WS-KEY-PRECEDENTE             PIC X(25) VALUE HIGH-VALUES.   00008400
       01  WS-KEY-PRECEDENTE-R  REDEFINES                               00008500
           WS-KEY-PRECEDENTE.                                           00008600
           05  WS-KEY-PREC-SAMPLE-ID     PIC X(20).                     00008700
           05  WS-KEY-PREC-MARKER-TYPE   PIC X(04).                     00008800
           05  FILLER                    PIC X(01).                     00008900
      *                                  - TABELLA DI LAVORO DEL GRUPPO 00009000
       01  TAB-ABBONDANZE.                                              00009100
           05  TAB-AB-RIGA   OCCURS 0500 TIMES                          00009200
                              INDEXED BY IDX-AB.                        00009300
               10  TAB-AB-RAW-COUNT      PIC 9(09).                     00009400
               10  TAB-AB-RELABU         PIC S9(02)V9(06) COMP-3.       00009500
               10  FILLER                PIC X(01).                     00009600
      *                                  - PROFONDITA' DI RAREFAZIONE   00009700
       01  TAB-PROFONDITA-FISSE.                                        00009800
           05  FILLER                    PIC 9(09) VALUE 000000100.     00009900
           05  FILLER                    PIC 9(09) VALUE 000000500.     00010000
           05  FILLER                    PIC 9(09) VALUE 000001000.     00010100
           05  FILLER                    PIC 9(09) VALUE 000005000.     00010200
           05  FILLER                    PIC 9(09) VALUE 000010000.     00010300
       01  TAB-PROFONDITA-R     REDEFINES                               00010400
           TAB-PROFONDITA-FISSE.                                        00010500
           05  ELE-PROFONDITA  OCCURS 5  INDEXED BY IDX-PF              00010600
                                PIC 9(09).                              00010700
      *                                  - VARIABILI DI LAVORO          00010800
       01  WS-LAVORO.                                                   00010900
           05 WS-FS-IFILABU              PIC X(02).                     00011000
           05 WS-FS-OFILMET              PIC X(02).                     00011100
           05 WS-EOF-IFILABU             PIC X(01) VALUE 'N'.           00011200
              88  EOF-IFILABU                       VALUE 'S'.          00011300
           05 WK-SW-PROF-SUPERATA        PIC X(01) VALUE 'N'.           00011400
              88  SW-PROF-SUPERATA                  VALUE 'S'.          00011500
           05 WS-TAB-COUNT                PIC S9(04) COMP VALUE ZERO.   00011600
           05 WS-IND-RIGA                 PIC S9(04) COMP VALUE ZERO.   00011700
           05 WS-IND-PROF                 PIC S9(04) COMP VALUE ZERO.   00011800
           05 WS-TOT-GRUPPI               PIC S9(09) COMP VALUE ZERO.   00011900
           05 WS-TOT-RIGHE-LETTE          PIC S9(09) COMP VALUE ZERO.   00012000
           05 WS-TOT-SCRITTI-OFILMET      PIC S9(09) COMP VALUE ZERO.   00012100
           05 FILLER                     PIC X(01).                     00012200
      *                                  - ACCUMULATORI DI GRUPPO       00012300
       01  WS-ACCUMULATORI.                                             00012400
           05 WS-TOTAL-READS              PIC S9(09) COMP VALUE ZERO.   00012500
           05 WS-OBSERVED-SPECIES         PIC S9(05) COMP VALUE ZERO.   00012600
           05 WS-TOT-ABBONDANZA           PIC S9(04)V9(10) COMP-3.      00012700
           05 WS-SHANNON-SUM              PIC S9(04)V9(10) COMP-3.      00012800
           05 WS-SIMPSON-SUM              PIC S9(04)V9(10) COMP-3.      00012900
           05 WS-SHANNON-GREZZO           PIC S9(04)V9(10) COMP-3.      00013000
           05 WS-SIMPSON-GREZZO           PIC S9(04)V9(10) COMP-3.      00013100
           05 WS-EVENNESS-GREZZO          PIC S9(04)V9(10) COMP-3.      00013200
           05 FILLER                     PIC X(01).                     00013300
      *                                  - CAMPI DI APPOGGIO CALCOLO    00013400
       01  WS-APPOGGIO.                                                 00013500
           05 WS-P                        PIC S9(04)V9(10) COMP-3.      00013600
           05 WS-LN-P                     PIC S9(04)V9(10) COMP-3.      00013700
           05 WS-P-QUADRO                 PIC S9(04)V9(10) COMP-3.      00013800
           05 WS-LN-SPECIE                PIC S9(04)V9(10) COMP-3.      00013900
           05 WS-RATIO-DEPTH              PIC S9(04)V9(10) COMP-3.      00014000
           05 WS-BASE-POTENZA             PIC S9(04)V9(10) COMP-3.      00014100
           05 WS-ESPONENTE                PIC S9(09)V9(04) COMP-3.      00014200
           05 WS-POTENZA                  PIC S9(04)V9(10) COMP-3.      00014300
           05 WS-STIMA-SPECIE             PIC S9(07)V9(10) COMP-3.      00014400
           05 WS-PROFONDITA-CORRENTE      PIC S9(09) COMP.              00014500
           05 FILLER                     PIC X(01).                     00014600
      *                                  - CAMPI ARROTONDAMENTO         00014700
       01  WS-ARROTONDA.                                                00014800
           05 WS-ARR-INPUT                PIC S9(07)V9(10) COMP-3.      00014900
           05 WS-ARR-FATTORE              PIC S9(07)      COMP-3.       00015000
           05 WS-ARR-SCALATO              PIC S9(14)V9(10) COMP-3.      00015100
           05 WS-ARR-TRONCATO             PIC S9(14)      COMP-3.       00015200
           05 WS-ARR-OUTPUT               PIC S9(07)V9(10) COMP-3.      00015300
           05 FILLER                     PIC X(01).                     00015400
      *                                  - CAMPI EDITATI PER I TOTALI   00015500
       01  WK-COSTANTI-E-SWITCH.                                        00015600
           05  CAMPI-EDIT      OCCURS  10.                              00015700
               10  NUM-EDIT              PIC ---.---.---.--9.           00015800
               10  FILLER                PIC X(01).                     00015900
           05 FILLER                     PIC X(01).                     00016000
      *                                  - CAMPI ERRORE                 00016100
       01  CAMPI-ERRORE.                                                00016200
           05  ERR-PROGRAMMA             PIC X(08).                     00016300
           05  ERR-PUNTO                 PIC X(04).                     00016400
           05  ERR-DESCRIZIONE           PIC X(60).                     00016500
           05  ERR-CODICE-X              PIC X(06).                     00016600
           05  ERR-DATI                  PIC X(30).                     00016700
           05  FILLER                    PIC X(01).                     00016800
      *                                  - CAMPI DATA/ORA PER BANNER    00016900
       01  CAMPI-TIMEDATE.                                              00017000
           05  WSS-DATE-SIS.                                            00017100
               10  WSS-AAAA              PIC 9(04).                     00017200
               10  WSS-MM                PIC 9(02).                     00017300
               10  WSS-GG                PIC 9(02).                     00017400
           05  WSS-TIME-SIS.                                            00017500
               10  WSS-ORA               PIC 9(02).                     00017600
               10  WSS-MIN               PIC 9(02).                     00017700
               10  WSS-SEC               PIC 9(02).                     00017800
           05  FILLER                    PIC X(01).                     00017900
           05  DIS-DATE.                                                00018000
               10  DIS-GG                PIC 9(02).                     00018100
               10  FILL-DT1              PIC X(01).                     00018200
               10  DIS-MM                PIC 9(02).                     00018300
               10  FILL-DT2              PIC X(01).                     00018400
               10  DIS-AAAA              PIC 9(04).                     00018500
           05  DIS-TIME.                                                00018600
               10  DIS-ORA               PIC 9(02).                     00018700
               10  FILL-TM1              PIC X(01).                     00018800
               10  DIS-MIN               PIC 9(02).                     00018900
               10  FILL-TM2              PIC X(01).                     00019000
               10  DIS-SEC               PIC 9(02).                     00019100
      ******************************************************************00019200
       PROCEDURE DIVISION.                                              00019300
      *-----------------------------------                              00019400
      *                                                                 00019500
      *-----------------------------------                              00019600
       0000-MAINLINE.                                                   00019700
           PERFORM C00010-INIT.                                         00019800
           PERFORM C00050-CICLO-GRUPPI THRU C00050-CICLO-GRUPPI-EX      00019900
                   UNTIL EOF-IFILABU.                                   00020000
           IF WS-TOT-GRUPPI = 0                                         00020100
              MOVE '0020'                TO ERR-PUNTO                   00020200
              MOVE 'NESSUN DATO ABBONDANZA IN INGRESSO - FILE VUOTO'    00020300
                                         TO ERR-DESCRIZIONE             00020400
              PERFORM C09000-ERRORE                                     00020500
              PERFORM C09030-END                                        00020600
           END-IF.                                                      00020700
           PERFORM C01000-FINE.                                         00020800
      *-----------------------------------                              00020900
      * ELABORAZIONE DI UN SINGOLO GRUPPO CAMPIONE/MARCATORE            00021000
      *-----------------------------------                              00021100
       C00050-CICLO-GRUPPI.                                             00021200
           PERFORM C00100-LOAD-GRUPPO.                                  00021300
           IF WS-TAB-COUNT > 0                                          00021400
              PERFORM C00300-TOT-GRUPPO                                 00021500
              PERFORM C00400-CALC-DIVERSITA                             00021600
              PERFORM C00500-CALC-EVENNESS                              00021700
              PERFORM C00600-CALC-RAREFAZIONE                           00021800
              PERFORM C00700-PREP-OUT                                   00021900
              PERFORM C08080-WRITE-OFILMET                              00022000
              ADD 1                     TO WS-TOT-GRUPPI                00022100
           END-IF.                                                      00022200
       C00050-CICLO-GRUPPI-EX.                                          00022300
           EXIT.                                                        00022400
      *-----------------------------------                              00022500
      *                                                                 00022600
      *-----------------------------------                              00022700
       C00010-INIT.                                                     00022800
           INITIALIZE WS-LAVORO WS-ACCUMULATORI.                        00022900
           MOVE WK-BIOBT010               TO ERR-PROGRAMMA.             00023000
           PERFORM C08180-ACCEPT-TIMEDATE.                              00023100
           PERFORM C08000-OPEN-IFILABU.                                 00023200
           PERFORM C08020-OPEN-OFILMET.                                 00023300
           PERFORM C00020-DISPL-INIT.                                   00023400
           PERFORM C08060-READ-IFILABU.                                 00023500
      *-----------------------------------                              00023600
      *                                                                 00023700
      *-----------------------------------                              00023800
       C00020-DISPL-INIT.                                               00023900
           DISPLAY                                                      00024000
           '*======================================================*'.  00024100
           DISPLAY                                                      00024200
           '*====  INIZIO ELAB. METRICHE BIODIVERSITA'' ====*'.         00024300
           DISPLAY                                                      00024400
           '*====  DATA/ORA INIZIO: ' DIS-DATE ' ' DIS-TIME ' ====*'.   00024500
      *-----------------------------------                              00024600
      * LETTURA DI TUTTE LE RIGHE DI UN GRUPPO SAMPLE-ID/MARKER-TYPE    00024700
      * (CONTROL-BREAK SU FILE ORDINATO PER CHIAVE)                     00024800
      *-----------------------------------                              00024900
       C00100-LOAD-GRUPPO.                                              00025000
           MOVE ZERO                     TO WS-TAB-COUNT.               00025100
           MOVE ABUND-SAMPLE-ID          TO WS-KEY-SAMPLE-ID.           00025200
           MOVE ABUND-MARKER-TYPE        TO WS-KEY-MARKER-TYPE.         00025300
           MOVE WS-KEY-GRUPPO-R          TO WS-KEY-PRECEDENTE.          00025400
           PERFORM C00110-ACCUMULA-RIGA THRU C00110-ACCUMULA-RIGA-EX    00025500
                   UNTIL EOF-IFILABU                                    00025600
                   OR WS-KEY-GRUPPO-R NOT = WS-KEY-PRECEDENTE.          00025700
      *-----------------------------------                              00025800
      *                                                                 00025900
      *-----------------------------------                              00026000
       C00110-ACCUMULA-RIGA.                                            00026100
           IF WS-TAB-COUNT < 500                                        00026200
              ADD 1                      TO WS-TAB-COUNT                00026300
              SET IDX-AB                 TO WS-TAB-COUNT                00026400
              MOVE ABUND-RAW-COUNT       TO TAB-AB-RAW-COUNT(IDX-AB)    00026500
              MOVE ABUND-RELATIVE-ABUNDANCE                             00026600
                                         TO TAB-AB-RELABU(IDX-AB)       00026700
           ELSE                                                         00026800
              MOVE '0021'                TO ERR-PUNTO                   00026900
              MOVE 'TROPPI TAXA PER UN CAMPIONE - LIMITE 500'           00027000
                                         TO ERR-DESCRIZIONE             00027100
              PERFORM C09000-ERRORE                                     00027200
              PERFORM C09030-END                                        00027300
           END-IF.                                                      00027400
           PERFORM C08060-READ-IFILABU.                                 00027500
       C00110-ACCUMULA-RIGA-EX.                                         00027600
           EXIT.                                                        00027700
      *-----------------------------------                              00027800
      * ACCUMULO TOTALI DEL GRUPPO (TOTAL-READS, OBSERVED-SPECIES,      00027900
      * TOTALE ABBONDANZA RELATIVA)                                     00028000
      *-----------------------------------                              00028100
       C00300-TOT-GRUPPO.                                               00028200
           MOVE ZERO                     TO WS-TOTAL-READS              00028300
                                             WS-OBSERVED-SPECIES        00028400
                                             WS-TOT-ABBONDANZA.         00028500
           PERFORM C00310-ACCUM-RIGA THRU C00310-ACCUM-RIGA-EX          00028600
                   VARYING WS-IND-RIGA FROM 1 BY 1                      00028700
                   UNTIL WS-IND-RIGA > WS-TAB-COUNT.                    00028800
      *-----------------------------------                              00028900
      *                                                                 00029000
      *-----------------------------------                              00029100
       C00310-ACCUM-RIGA.                                               00029200
           SET IDX-AB                    TO WS-IND-RIGA.                00029300
           ADD TAB-AB-RAW-COUNT(IDX-AB)  TO WS-TOTAL-READS.             00029400
           ADD 1                         TO WS-OBSERVED-SPECIES.        00029500
           ADD TAB-AB-RELABU(IDX-AB)     TO WS-TOT-ABBONDANZA.          00029600
       C00310-ACCUM-RIGA-EX.                                            00029700
           EXIT.                                                        00029800
      *-----------------------------------                              00029900
      * SECONDO PASSO: INDICI DI SHANNON E SIMPSON                      00030000
      * P(I) = ABUND-RELATIVE-ABUNDANCE(I) / TOTALE ABBONDANZA          00030100
      * SHANNON = - SOMMA( P * LN(P) )   SIMPSON = 1 - SOMMA( P**2 )    00030200
      *-----------------------------------                              00030300
       C00400-CALC-DIVERSITA.                                           00030400
           MOVE ZERO                     TO WS-SHANNON-SUM              00030500
                                             WS-SIMPSON-SUM.            00030600
           PERFORM C00410-CALC-P-RIGA THRU C00410-CALC-P-RIGA-EX        00030700
                   VARYING WS-IND-RIGA FROM 1 BY 1                      00030800
                   UNTIL WS-IND-RIGA > WS-TAB-COUNT.                    00030900
           COMPUTE WS-SHANNON-GREZZO = ZERO - WS-SHANNON-SUM.           00031000
           COMPUTE WS-SIMPSON-GREZZO = 1 - WS-SIMPSON-SUM.              00031100
      *-----------------------------------                              00031200
      *                                                                 00031300
      *-----------------------------------                              00031400
       C00410-CALC-P-RIGA.                                              00031500
           SET IDX-AB                    TO WS-IND-RIGA.                00031600
           IF WS-TOT-ABBONDANZA NOT = ZERO                              00031700
              COMPUTE WS-P = TAB-AB-RELABU(IDX-AB)                      00031800
                             / WS-TOT-ABBONDANZA                        00031900
           ELSE                                                         00032000
              MOVE ZERO                  TO WS-P                        00032100
           END-IF.                                                      00032200
           IF WS-P > ZERO                                               00032300
              COMPUTE WS-LN-P = FUNCTION LOG(WS-P)                      00032400
              COMPUTE WS-SHANNON-SUM = WS-SHANNON-SUM                   00032500
                                     + (WS-P * WS-LN-P)                 00032600
           END-IF.                                                      00032700
           COMPUTE WS-P-QUADRO = WS-P * WS-P.                           00032800
           COMPUTE WS-SIMPSON-SUM = WS-SIMPSON-SUM + WS-P-QUADRO.       00032900
       C00410-CALC-P-RIGA-EX.                                           00033000
           EXIT.                                                        00033100
      *-----------------------------------                              00033200
      * UNIFORMITA' DI PIELOU - J = H' / LN(OBSERVED-SPECIES)           00033300
      * SE OBSERVED-SPECIES <= 1 L'UNIFORMITA' E' FISSATA A 1,0000      00033400
      *-----------------------------------                              00033500
       C00500-CALC-EVENNESS.                                            00033600
           IF WS-OBSERVED-SPECIES <= 1                                  00033700
              MOVE 1                     TO WS-EVENNESS-GREZZO          00033800
           ELSE                                                         00033900
              COMPUTE WS-LN-SPECIE = FUNCTION LOG(WS-OBSERVED-SPECIES)  00034000
              IF WS-LN-SPECIE NOT = ZERO                                00034100
                 COMPUTE WS-EVENNESS-GREZZO = WS-SHANNON-GREZZO         00034200
                                             / WS-LN-SPECIE             00034300
              ELSE                                                      00034400
                 MOVE 1                  TO WS-EVENNESS-GREZZO          00034500
              END-IF                                                    00034600
           END-IF.                                                      00034700
      *-----------------------------------                              00034800
      * CURVA DI RAREFAZIONE - PROFONDITA' FISSE PIU' TOTAL-READS COME  00034900
      * ULTIMO PUNTO; CI SI FERMA ALLA PRIMA PROFONDITA' CHE SUPERA     00035000
      * TOTAL-READS (QUELLA E LE SUCCESSIVE NON VENGONO EMESSE)         00035100
      *-----------------------------------                              00035200
       C00600-CALC-RAREFAZIONE.                                         00035300
           MOVE ZERO                     TO RAREFACTION-COUNT.          00035400
           MOVE 'N'                      TO WK-SW-PROF-SUPERATA.        00035500
           PERFORM C00605-CICLO-PROF THRU C00605-CICLO-PROF-EX          00035600
                   VARYING WS-IND-PROF FROM 1 BY 1                      00035700
                   UNTIL WS-IND-PROF > 5                                00035800
                   OR SW-PROF-SUPERATA.                                 00035900
           IF SW-PROF-SUPERATA                                          00036000
              GO TO C00600-CALC-RAREFAZIONE-EX                          00036100
           END-IF.                                                      00036200
           IF WS-TOTAL-READS NOT > ZERO                                 00036300
              GO TO C00600-CALC-RAREFAZIONE-EX                          00036400
           END-IF.                                                      00036500
           MOVE WS-TOTAL-READS            TO WS-PROFONDITA-CORRENTE.    00036600
           PERFORM C00610-STIMA-SPECIE.                                 00036700
       C00600-CALC-RAREFAZIONE-EX.                                      00036800
           EXIT.                                                        00036900
      *-----------------------------------                              00037000
      *                                                                 00037100
      *-----------------------------------                              00037200
       C00605-CICLO-PROF.                                               00037300
           SET IDX-PF                    TO WS-IND-PROF.                00037400
           IF ELE-PROFONDITA(IDX-PF) > WS-TOTAL-READS                   00037500
              MOVE 'S'                   TO WK-SW-PROF-SUPERATA         00037600
           ELSE                                                         00037700
              MOVE ELE-PROFONDITA(IDX-PF) TO WS-PROFONDITA-CORRENTE     00037800
              PERFORM C00610-STIMA-SPECIE                               00037900
           END-IF.                                                      00038000
       C00605-CICLO-PROF-EX.                                            00038100
           EXIT.                                                        00038200
      *-----------------------------------                              00038300
      * STIMA SPECIE ATTESE ALLA PROFONDITA' WS-PROFONDITA-CORRENTE :   00038400
      * SOMMA SU TUTTE LE RIGHE DI ( 1 - (1 - RAW(I)/TOTAL-READS)**N )  00038500
      * DEVIAZIONE STANDARD SEMPRE 0 (NON CALCOLATA DALLA FONTE)        00038600
      *-----------------------------------                              00038700
       C00610-STIMA-SPECIE.                                             00038800
           IF RAREFACTION-COUNT >= 6                                    00038900
              GO TO C00610-STIMA-SPECIE-EX                              00039000
           END-IF.                                                      00039100
           ADD 1                          TO RAREFACTION-COUNT.         00039200
           MOVE WS-PROFONDITA-CORRENTE    TO                            00039300
                RAREF-SAMPLE-SIZE(RAREFACTION-COUNT).                   00039400
           MOVE ZERO                      TO                            00039500
                RAREF-STD-DEVIATION(RAREFACTION-COUNT).                 00039600
           MOVE ZERO                      TO WS-STIMA-SPECIE.           00039700
           COMPUTE WS-ESPONENTE = WS-PROFONDITA-CORRENTE.               00039800
           PERFORM C00612-STIMA-RIGA THRU C00612-STIMA-RIGA-EX          00039900
                   VARYING WS-IND-RIGA FROM 1 BY 1                      00040000
                   UNTIL WS-IND-RIGA > WS-TAB-COUNT.                    00040100
           MOVE 100                        TO WS-ARR-FATTORE.           00040200
           MOVE WS-STIMA-SPECIE            TO WS-ARR-INPUT.             00040300
           PERFORM C00900-ARROTONDA.                                    00040400
           MOVE WS-ARR-OUTPUT              TO                           00040500
                RAREF-EXPECTED-SPECIES(RAREFACTION-COUNT).              00040600
       C00610-STIMA-SPECIE-EX.                                          00040700
           EXIT.                                                        00040800
      *-----------------------------------                              00040900
      * CALCOLA IL CONTRIBUTO DI UNA RIGA ALLA STIMA SPECIE ATTESE      00041000
      *-----------------------------------                              00041100
       C00612-STIMA-RIGA.                                               00041200
           SET IDX-AB                     TO WS-IND-RIGA.               00041300
           IF WS-TOTAL-READS NOT = ZERO                                 00041400
              COMPUTE WS-RATIO-DEPTH = TAB-AB-RAW-COUNT(IDX-AB)         00041500
                                      / WS-TOTAL-READS                  00041600
           ELSE                                                         00041700
              MOVE ZERO                   TO WS-RATIO-DEPTH             00041800
           END-IF.                                                      00041900
           COMPUTE WS-BASE-POTENZA = 1 - WS-RATIO-DEPTH.                00042000
           IF WS-BASE-POTENZA > ZERO                                    00042100
              COMPUTE WS-POTENZA = FUNCTION EXP                         00042200
                      (WS-ESPONENTE * FUNCTION LOG(WS-BASE-POTENZA))    00042300
           ELSE                                                         00042400
              MOVE ZERO                   TO WS-POTENZA                 00042500
           END-IF.                                                      00042600
           COMPUTE WS-STIMA-SPECIE = WS-STIMA-SPECIE                    00042700
                                    + (1 - WS-POTENZA).                 00042800
       C00612-STIMA-RIGA-EX.                                            00042900
           EXIT.                                                        00043000
      *-----------------------------------                              00043100
      * ARROTONDAMENTO MANUALE ROUND-HALF-UP (ALLONTANANDO DA ZERO):    00043200
      * WS-ARR-FATTORE = 10 ELEVATO AL NUMERO DI DECIMALI RICHIESTO     00043300
      * (2 = CENTESIMI, 4 = DECIMILLESIMI); USATO PERCHE' IL COMPILATORE00043400
      * NON SUPPORTA ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO             00043500
      *-----------------------------------                              00043600
       C00900-ARROTONDA.                                                00043700
           COMPUTE WS-ARR-SCALATO = WS-ARR-INPUT * WS-ARR-FATTORE.      00043800
           IF WS-ARR-SCALATO >= ZERO                                    00043900
              COMPUTE WS-ARR-SCALATO = WS-ARR-SCALATO + 0.5             00044000
           ELSE                                                         00044100
              COMPUTE WS-ARR-SCALATO = WS-ARR-SCALATO - 0.5             00044200
           END-IF.                                                      00044300
           COMPUTE WS-ARR-TRONCATO =                                    00044400
                   FUNCTION INTEGER-PART(WS-ARR-SCALATO).               00044500
           COMPUTE WS-ARR-OUTPUT = WS-ARR-TRONCATO / WS-ARR-FATTORE.    00044600
      *-----------------------------------                              00044700
      * PREPARA IL TRACCIATO DI OUTPUT (ARROTONDAMENTI FINALI A 4       00044800
      * DECIMALI PER GLI INDICI DI DIVERSITA')                          00044900
      *-----------------------------------                              00045000
       C00700-PREP-OUT.                                                 00045100
           INITIALIZE METRICS-RECORD.                                   00045200
           MOVE WS-KEY-SAMPLE-ID          TO METRICS-SAMPLE-ID.         00045300
           MOVE WS-KEY-MARKER-TYPE        TO METRICS-MARKER-TYPE.       00045400
           MOVE WS-TOTAL-READS            TO METRICS-TOTAL-READS.       00045500
           MOVE WS-OBSERVED-SPECIES       TO METRICS-OBSERVED-SPECIES.  00045600
           MOVE 10000                     TO WS-ARR-FATTORE.            00045700
           MOVE WS-SHANNON-GREZZO         TO WS-ARR-INPUT.              00045800
           PERFORM C00900-ARROTONDA.                                    00045900
           MOVE WS-ARR-OUTPUT             TO METRICS-SHANNON-DIVERSITY. 00046000
           MOVE WS-SIMPSON-GREZZO         TO WS-ARR-INPUT.              00046100
           PERFORM C00900-ARROTONDA.                                    00046200
           MOVE WS-ARR-OUTPUT             TO METRICS-SIMPSON-DIVERSITY. 00046300
           MOVE WS-EVENNESS-GREZZO        TO WS-ARR-INPUT.              00046400
           PERFORM C00900-ARROTONDA.                                    00046500
           MOVE WS-ARR-OUTPUT             TO METRICS-EVENNESS.          00046600
           MOVE METRICS-RECORD            TO REC-OFILMET.               00046700
      *-----------------------------------                              00046800
      *                                                                 00046900
      *-----------------------------------                              00047000
       C01000-FINE.                                                     00047100
           PERFORM C08120-CLOSE-IFILABU.                                00047200
           PERFORM C08140-CLOSE-OFILMET.                                00047300
           PERFORM C09020-STATISTICHE.                                  00047400
           PERFORM C09030-END.                                          00047500
      *-----------------------------------                              00047600
      *                                                                 00047700
      *-----------------------------------                              00047800
       C08000-OPEN-IFILABU.                                             00047900
           OPEN INPUT IFILABU.                                          00048000
           IF WS-FS-IFILABU = '00'                                      00048100
              EXIT                                                      00048200
           ELSE                                                         00048300
              MOVE '0010'                 TO ERR-PUNTO                  00048400
              MOVE 'OPEN IFILABU'         TO ERR-DESCRIZIONE            00048500
              MOVE WS-FS-IFILABU          TO ERR-CODICE-X               00048600
              PERFORM C09000-ERRORE                                     00048700
              PERFORM C09030-END                                        00048800
           END-IF.                                                      00048900
      *-----------------------------------                              00049000
      *                                                                 00049100
      *-----------------------------------                              00049200
       C08020-OPEN-OFILMET.                                             00049300
           OPEN OUTPUT OFILMET.                                         00049400
           IF WS-FS-OFILMET = '00'                                      00049500
              EXIT                                                      00049600
           ELSE                                                         00049700
              MOVE '0011'                 TO ERR-PUNTO                  00049800
              MOVE 'OPEN OFILMET'         TO ERR-DESCRIZIONE            00049900
              MOVE WS-FS-OFILMET          TO ERR-CODICE-X               00050000
              PERFORM C09000-ERRORE                                     00050100
              PERFORM C09030-END                                        00050200
           END-IF.                                                      00050300
      *-----------------------------------                              00050400
      *                                                                 00050500
      *-----------------------------------                              00050600
       C08060-READ-IFILABU.                                             00050700
           READ IFILABU INTO ABUND-RECORD.                              00050800
           EVALUATE WS-FS-IFILABU                                       00050900
              WHEN '00'                                                 00051000
                ADD 1                     TO WS-TOT-RIGHE-LETTE         00051100
              WHEN '10'                                                 00051200
                MOVE 'S'                  TO WS-EOF-IFILABU             00051300
                MOVE HIGH-VALUES          TO ABUND-SAMPLE-ID            00051400
                                             ABUND-MARKER-TYPE          00051500
              WHEN OTHER                                                00051600
                MOVE '0012'               TO ERR-PUNTO                  00051700
                MOVE 'READ IFILABU'       TO ERR-DESCRIZIONE            00051800
                MOVE WS-FS-IFILABU        TO ERR-CODICE-X               00051900
                PERFORM C09000-ERRORE                                   00052000
                PERFORM C09030-END                                      00052100
           END-EVALUATE.                                                00052200
      *-----------------------------------                              00052300
      *                                                                 00052400
      *-----------------------------------                              00052500
       C08080-WRITE-OFILMET.                                            00052600
           WRITE REC-OFILMET.                                           00052700
           IF WS-FS-OFILMET = '00'                                      00052800
              ADD 1                       TO WS-TOT-SCRITTI-OFILMET     00052900
           ELSE                                                         00053000
              MOVE '0013'                 TO ERR-PUNTO                  00053100
              MOVE 'WRITE OFILMET'        TO ERR-DESCRIZIONE            00053200
              MOVE WS-FS-OFILMET          TO ERR-CODICE-X               00053300
              MOVE REC-OFILMET            TO ERR-DATI                   00053400
              PERFORM C09000-ERRORE                                     00053500
              PERFORM C09030-END                                        00053600
           END-IF.                                                      00053700
      *-----------------------------------                              00053800
      *                                                                 00053900
      *-----------------------------------                              00054000
       C08120-CLOSE-IFILABU.                                            00054100
           CLOSE IFILABU.                                               00054200
           IF WS-FS-IFILABU = '00'                                      00054300
              EXIT                                                      00054400
           ELSE                                                         00054500
              MOVE '0014'                 TO ERR-PUNTO                  00054600
              MOVE 'CLOSE IFILABU'        TO ERR-DESCRIZIONE            00054700
              MOVE WS-FS-IFILABU          TO ERR-CODICE-X               00054800
              PERFORM C09000-ERRORE                                     00054900
              PERFORM C09030-END                                        00055000
           END-IF.                                                      00055100
      *-----------------------------------                              00055200
      *                                                                 00055300
      *-----------------------------------                              00055400
       C08140-CLOSE-OFILMET.                                            00055500
           CLOSE OFILMET.                                               00055600
           IF WS-FS-OFILMET = '00'                                      00055700
              EXIT                                                      00055800
           ELSE                                                         00055900
              MOVE '0015'                 TO ERR-PUNTO                  00056000
              MOVE 'CLOSE OFILMET'        TO ERR-DESCRIZIONE            00056100
              MOVE WS-FS-OFILMET          TO ERR-CODICE-X               00056200
              PERFORM C09000-ERRORE                                     00056300
              PERFORM C09030-END                                        00056400
           END-IF.                                                      00056500
      *-----------------------------------                              00056600
      *                                                                 00056700
      *-----------------------------------                              00056800
       C08180-ACCEPT-TIMEDATE.                                          00056900
           ACCEPT WSS-TIME-SIS            FROM TIME.                    00057000
           MOVE WSS-ORA                   TO DIS-ORA.                   00057100
           MOVE WSS-MIN                   TO DIS-MIN.                   00057200
           MOVE WSS-SEC                   TO DIS-SEC.                   00057300
           MOVE ':'                       TO FILL-TM1 FILL-TM2.         00057400
           ACCEPT WSS-DATE-SIS             FROM DATE YYYYMMDD.          00057500
           MOVE WSS-AAAA                  TO DIS-AAAA.                  00057600
           MOVE WSS-MM                    TO DIS-MM.                    00057700
           MOVE WSS-GG                    TO DIS-GG.                    00057800
           MOVE '-'                       TO FILL-DT1 FILL-DT2.         00057900
      *-----------------------------------                              00058000
      *                                                                 00058100
      *-----------------------------------                              00058200
       C09000-ERRORE.                                                   00058300
           DISPLAY                                                      00058400
           '*====----------------------------------------------====*'.  00058500
           DISPLAY                                                      00058600
           '*====                 ERRORE GRAVE                 ====*'.  00058700
           DISPLAY                                                      00058800
           '*====   PROGRAMMA    : ' ERR-PROGRAMMA.                     00058900
           DISPLAY                                                      00059000
           '*====   PUNTO        : ' ERR-PUNTO.                         00059100
           DISPLAY                                                      00059200
           '*====   DESCRIZIONE  : ' ERR-DESCRIZIONE.                   00059300
           DISPLAY                                                      00059400
           '*====   CODICE-X     : ' ERR-CODICE-X.                      00059500
           DISPLAY                                                      00059600
           '*====   DATI         : ' ERR-DATI.                          00059700
           MOVE 12                        TO RETURN-CODE.               00059800
      *-----------------------------------                              00059900
      *                                                                 00060000
      *-----------------------------------                              00060100
       C09020-STATISTICHE.                                              00060200
           MOVE WS-TOT-RIGHE-LETTE        TO NUM-EDIT(01).              00060300
           MOVE WS-TOT-GRUPPI             TO NUM-EDIT(02).              00060400
           MOVE WS-TOT-SCRITTI-OFILMET    TO NUM-EDIT(03).              00060500
           DISPLAY                                                      00060600
           '*====----------------------------------------------====*'.  00060700
           DISPLAY                                                      00060800
           '*====            S T A T I S T I C H E             ====*'.  00060900
           DISPLAY                                                      00061000
           '*====----------------------------------------------====*'.  00061100
           DISPLAY ' TOT. RIGHE ABBONDANZA LETTE.: ' NUM-EDIT(01).      00061200
           DISPLAY ' TOT. GRUPPI CAMPIONE/MARKER.: ' NUM-EDIT(02).      00061300
           DISPLAY ' TOT. METRICHE SCRITTE.......: ' NUM-EDIT(03).      00061400
      *-----------------------------------                              00061500
      *                                                                 00061600
      *-----------------------------------                              00061700
       C09030-END.                                                      00061800
           PERFORM C08180-ACCEPT-TIMEDATE.                              00061900
           DISPLAY                                                      00062000
           '*====----------------------------------------------====*'.  00062100
           DISPLAY                                                      00062200
           '*====        FINE ELABORAZIONE PROGRAMMA           ====*'.  00062300
           DISPLAY                                                      00062400
           '*====     DATA FINE: ' DIS-DATE.                            00062500
           DISPLAY                                                      00062600
           '*====      ORA FINE: ' DIS-TIME.                            00062700
           DISPLAY                                                      00062800
           '*======================================================*'.  00062900
           STOP RUN.                                                    00063000
      *=====================      END       ****************************00063100
